000100******************************************************************
000200*    NGRMTBL  --  N-GRAM CONTINGENCY TABLE ROW
000300*
000400*    ONE ROW PER UNIQUE N-GRAM ENCOUNTERED DURING THE GENERATE
000500*    RUN.  THE A/B COUNTERS ARE BUMPED ONCE PER *OCCURRENCE* OF
000600*    THE N-GRAM ACROSS ALL DOCUMENTS (NOT ONCE PER DOCUMENT) --
000700*    THIS MATCHES THE ORIGINAL DESK-CALCULATOR WORKSHEETS THE
000800*    RESEARCH GROUP USED BEFORE THIS RUN WAS AUTOMATED, SO C AND
000900*    D CAN GO NEGATIVE WHEN A TERM REPEATS WITHIN A DOCUMENT.
001000*    DO NOT "FIX" THIS WITHOUT CHECKING WITH RESEARCH FIRST.
001100*
001200*    MAINTENANCE
001300*    -----------
001400*    07/28/94  RTW  ORIGINAL LAYOUT FOR TERM-GENERATION PROJECT
001500******************************************************************
001600 10  NGTBL-TEXT-DATA                PIC X(060).
001700 10  NGTBL-COUNT-A                  PIC 9(07) COMP-3.
001800 10  NGTBL-COUNT-B                  PIC 9(07) COMP-3.
001900 10  NGTBL-COUNT-C                  PIC S9(07) COMP-3.
002000 10  NGTBL-COUNT-D                  PIC S9(07) COMP-3.
002100 10  NGTBL-SCORE-DATA               PIC S9(07)V9(06) COMP-3.
002200 10  NGTBL-SCORE-EDIT REDEFINES
002300     NGTBL-SCORE-DATA               PIC S9(13) COMP-3.
