000100******************************************************************
000200*    TERMRPT  --  GENERATE-STEP TERM REPORT OUTPUT RECORD
000300*
000400*    ONE RECORD PER TERM SURVIVING THE TOP-N CUT.  SAME TWO
000500*    FIELDS AS TERMDICT BUT KEPT AS A SEPARATE 01-LEVEL SINCE
000600*    THE TERMOUT FILE IS BUILT AND WRITTEN BEFORE THE FINAL SORT,
000700*    NOT COPIED DIRECTLY FROM THE DICTIONARY LAYOUT.
000800*
000900*    MAINTENANCE
001000*    -----------
001100*    07/25/94  RTW  ORIGINAL LAYOUT FOR TERM-GENERATION PROJECT
001200******************************************************************
001300 01  TERMRPT-REC.
001400     05  TRMRPT-TEXT-DATA           PIC X(060).
001500     05  TRMRPT-SCORE-DATA          PIC S9(07)V9(06).
001600     05  FILLER                     PIC X(017).
