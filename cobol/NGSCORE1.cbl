000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NGSCORE1.
000300 AUTHOR. R. T. WHITFIELD.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/28/94.
000600 DATE-COMPILED. 07/28/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM APPLIES ONE OF RESEARCH'S FOUR
001300*          INFORMATION-RETRIEVAL TERM-WEIGHTING FORMULAS TO A
001400*          SINGLE N-GRAM'S 2X2 CONTINGENCY COUNTS.  CALLED ONCE
001500*          PER UNIQUE N-GRAM FROM TRMGEN01'S SCORING PASS.
001600*
001700*             CC  - CORRELATION COEFFICIENT
001800*             RSV - ROBERTSON'S SELECTION VALUE
001900*             RCV - RELEVANCE CORRELATION VALUE
002000*             DRC - DOCUMENT & RELEVANCE CORRELATION
002100*
002200*          ANY DIVISION BY ZERO, LOG OF A NON-POSITIVE NUMBER OR
002300*          SQRT OF A NEGATIVE NUMBER LEAVES THE SCORE AT ZERO --
002400*          RESEARCH WOULD RATHER SEE A ZERO THAN AN ABEND ON A
002500*          NIGHTLY RUN.  AN UNRECOGNIZED MODE ALSO SCORES ZERO.
002600*
002700******************************************************************
002800*CHANGE LOG.
002900*    07/28/94  RTW  ORIGINAL VERSION, CC AND RSV MODES ONLY
003000*    08/19/94  RTW  ADDED RCV AND DRC MODES PER RESEARCH REQ 4201
003100*    09/14/94  RTW  MOVED SQRT AND LOG10 OUT TO NGSQRT1/NGLOG10,
003200*                   SHOP MATH LIBRARY STANDARD (SEE COBOL DEV
003300*                   CENTER STANDARDS MANUAL SEC. 7)
003400*    01/06/98  RTW  Y2K SCAN -- NO DATE FIELDS, NO CHANGE
003500*                   REQUIRED, SIGNED OFF PER MEMO 98-14
003600*    05/11/99  DLK  RSV NOW CHECKS THE RATIO SIGN BEFORE CALLING
003700*                   NGLOG10 INSTEAD OF LETTING THE UTILITY
003800*                   REJECT IT -- SAVES A CALL ON THE COMMON CASE
003900******************************************************************
004000 
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600 
004700 DATA DIVISION.
004800 FILE SECTION.
004900 
005000 WORKING-STORAGE SECTION.
005100 01  MISC-FIELDS.
005200     05  WS-N                       PIC S9(09) COMP-3.
005300     05  WS-AB                      PIC S9(09) COMP-3.
005400     05  WS-CD                      PIC S9(09) COMP-3.
005500     05  WS-AC                      PIC S9(09) COMP-3.
005600     05  WS-AD                      PIC S9(15) COMP-3.
005700     05  WS-CB                      PIC S9(15) COMP-3.
005800     05  WS-DENOM-PROD              PIC S9(18) COMP-3.
005900     05  WS-DENOM-PROD-EDIT REDEFINES
006000         WS-DENOM-PROD              PIC S9(18).
006100     05  WS-DENOM                   PIC S9(15)V9(06) COMP-3.
006200     05  WS-SQRT-ARG                PIC S9(15)V9(06) COMP-3.
006300     05  WS-SQRT-RESULT             PIC S9(09)V9(06) COMP-3.
006400     05  WS-SQRT-N                  PIC S9(09)V9(06) COMP-3.
006500     05  WS-SQRT-AB                 PIC S9(09)V9(06) COMP-3.
006600     05  WS-SQRT-AC                 PIC S9(09)V9(06) COMP-3.
006700     05  WS-LOG-ARG                 PIC S9(15)V9(06) COMP-3.
006800     05  WS-LOG-ARG-EDIT REDEFINES
006900         WS-LOG-ARG                 PIC S9(21).
007000     05  WS-LOG-RESULT              PIC S9(09)V9(06) COMP-3.
007100     05  WS-MATH-RETURN-CD          PIC S9(04) COMP.
007200 
007300 LINKAGE SECTION.
007400 01  NG-SCORE-REC.
007500     05  NG-SCORE-MODE              PIC X(03).
007600         88  NG-MODE-CC                     VALUE "CC ".
007700         88  NG-MODE-RSV                    VALUE "RSV".
007800         88  NG-MODE-RCV                    VALUE "RCV".
007900         88  NG-MODE-DRC                    VALUE "DRC".
008000     05  NG-COUNT-A                 PIC 9(07) COMP-3.
008100     05  NG-COUNT-B                 PIC 9(07) COMP-3.
008200     05  NG-COUNT-C                 PIC S9(07) COMP-3.
008300     05  NG-COUNT-D                 PIC S9(07) COMP-3.
008400     05  NG-SCORE-OUT               PIC S9(07)V9(06) COMP-3.
008500     05  NG-SCORE-OUT-EDIT REDEFINES
008600         NG-SCORE-OUT               PIC S9(13).
008700 01  LK-RETURN-CD                   PIC S9(04) COMP.
008800 
008900 PROCEDURE DIVISION USING NG-SCORE-REC, LK-RETURN-CD.
009000 000-MAIN.
009100     MOVE ZERO TO LK-RETURN-CD.
009200     MOVE ZERO TO NG-SCORE-OUT.
009300     COMPUTE WS-N =
009400         NG-COUNT-A + NG-COUNT-B + NG-COUNT-C + NG-COUNT-D.
009500     EVALUATE TRUE
009600         WHEN NG-MODE-CC
009700             PERFORM 100-SCORE-CC THRU 100-EXIT
009800         WHEN NG-MODE-RSV
009900             PERFORM 200-SCORE-RSV THRU 200-EXIT
010000         WHEN NG-MODE-RCV
010100             PERFORM 300-SCORE-RCV THRU 300-EXIT
010200         WHEN NG-MODE-DRC
010300             PERFORM 400-SCORE-DRC THRU 400-EXIT
010400         WHEN OTHER
010500             CONTINUE
010600     END-EVALUATE.
010700     GOBACK.
010800 000-EXIT.
010900     EXIT.
011000 
011100*----------------------------------------------------------------
011200* CC  =  ( SQRT(N) * (AD - CB) ) / SQRT( (A+B)*(C+D) )
011300*----------------------------------------------------------------
011400 100-SCORE-CC.
011500     COMPUTE WS-AB = NG-COUNT-A + NG-COUNT-B.
011600     COMPUTE WS-CD = NG-COUNT-C + NG-COUNT-D.
011700     COMPUTE WS-DENOM-PROD = WS-AB * WS-CD.
011800     IF WS-DENOM-PROD NOT GREATER THAN ZERO
011900         GO TO 100-EXIT.
012000 
012100     MOVE WS-DENOM-PROD TO WS-SQRT-ARG.
012200     CALL 'NGSQRT1' USING WS-SQRT-ARG, WS-SQRT-RESULT,
012300         WS-MATH-RETURN-CD.
012400     IF WS-MATH-RETURN-CD < ZERO OR WS-SQRT-RESULT = ZERO
012500         GO TO 100-EXIT.
012600 
012700     MOVE WS-N TO WS-SQRT-ARG.
012800     CALL 'NGSQRT1' USING WS-SQRT-ARG, WS-SQRT-N,
012900         WS-MATH-RETURN-CD.
013000     IF WS-MATH-RETURN-CD < ZERO
013100         GO TO 100-EXIT.
013200 
013300     COMPUTE WS-AD = NG-COUNT-A * NG-COUNT-D.
013400     COMPUTE WS-CB = NG-COUNT-C * NG-COUNT-B.
013500     COMPUTE NG-SCORE-OUT ROUNDED =
013600         (WS-SQRT-N * (WS-AD - WS-CB)) / WS-SQRT-RESULT.
013700 100-EXIT.
013800     EXIT.
013900 
014000*----------------------------------------------------------------
014100* RSV =  A * LOG10( (A*D) / (B*C) )
014200*----------------------------------------------------------------
014300 200-SCORE-RSV.
014400     COMPUTE WS-CB = NG-COUNT-B * NG-COUNT-C.
014500     IF WS-CB = ZERO
014600         GO TO 200-EXIT.
014700 
014800     COMPUTE WS-AD = NG-COUNT-A * NG-COUNT-D.
014900     COMPUTE WS-LOG-ARG ROUNDED = WS-AD / WS-CB.
015000     IF WS-LOG-ARG NOT GREATER THAN ZERO
015100         GO TO 200-EXIT.
015200 
015300     CALL 'NGLOG10' USING WS-LOG-ARG, WS-LOG-RESULT,
015400         WS-MATH-RETURN-CD.
015500     IF WS-MATH-RETURN-CD < ZERO
015600         GO TO 200-EXIT.
015700 
015800     COMPUTE NG-SCORE-OUT ROUNDED = NG-COUNT-A * WS-LOG-RESULT.
015900 200-EXIT.
016000     EXIT.
016100 
016200*----------------------------------------------------------------
016300* RCV =  A / ( SQRT(A+B) * SQRT(A+C) )
016400*----------------------------------------------------------------
016500 300-SCORE-RCV.
016600     COMPUTE WS-AB = NG-COUNT-A + NG-COUNT-B.
016700     COMPUTE WS-AC = NG-COUNT-A + NG-COUNT-C.
016800     IF WS-AB NOT GREATER THAN ZERO
016900         OR WS-AC NOT GREATER THAN ZERO
017000         GO TO 300-EXIT.
017100 
017200     MOVE WS-AB TO WS-SQRT-ARG.
017300     CALL 'NGSQRT1' USING WS-SQRT-ARG, WS-SQRT-AB,
017400         WS-MATH-RETURN-CD.
017500     IF WS-MATH-RETURN-CD < ZERO
017600         GO TO 300-EXIT.
017700 
017800     MOVE WS-AC TO WS-SQRT-ARG.
017900     CALL 'NGSQRT1' USING WS-SQRT-ARG, WS-SQRT-AC,
018000         WS-MATH-RETURN-CD.
018100     IF WS-MATH-RETURN-CD < ZERO
018200         GO TO 300-EXIT.
018300 
018400     COMPUTE WS-DENOM = WS-SQRT-AB * WS-SQRT-AC.
018500     IF WS-DENOM = ZERO
018600         GO TO 300-EXIT.
018700 
018800     COMPUTE NG-SCORE-OUT ROUNDED = NG-COUNT-A / WS-DENOM.
018900 300-EXIT.
019000     EXIT.
019100 
019200*----------------------------------------------------------------
019300* DRC =  A**2 / SQRT(A+B)
019400*----------------------------------------------------------------
019500 400-SCORE-DRC.
019600     COMPUTE WS-AB = NG-COUNT-A + NG-COUNT-B.
019700     IF WS-AB NOT GREATER THAN ZERO
019800         GO TO 400-EXIT.
019900 
020000     MOVE WS-AB TO WS-SQRT-ARG.
020100     CALL 'NGSQRT1' USING WS-SQRT-ARG, WS-SQRT-RESULT,
020200         WS-MATH-RETURN-CD.
020300     IF WS-MATH-RETURN-CD < ZERO OR WS-SQRT-RESULT = ZERO
020400         GO TO 400-EXIT.
020500 
020600     COMPUTE NG-SCORE-OUT ROUNDED =
020700         (NG-COUNT-A * NG-COUNT-A) / WS-SQRT-RESULT.
020800 400-EXIT.
020900     EXIT.
