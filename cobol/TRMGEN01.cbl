000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRMGEN01.
000300 AUTHOR. R. T. WHITFIELD.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/14/94.
000600 DATE-COMPILED. 07/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE "GENERATE" STEP OF THE TERM-
001300*          GENERATION SUITE.  IT READS A DECK OF LABELED TEXT
001400*          DOCUMENTS (RELEVANT / NOT RELEVANT), SCRUBS EACH ONE
001500*          THROUGH THE SHOP'S SHARED TEXT CLEANER, BUILDS THE
001600*          SET OF UNIQUE N-GRAMS SEEN ACROSS THE WHOLE DECK, AND
001700*          SCORES EACH ONE WITH THE RESEARCH GROUP'S SELECTED
001800*          INFORMATION-RETRIEVAL FORMULA.  THE SURVIVING TOP-N
001900*          TERMS, HIGHEST SCORE FIRST, BECOME THE TERM DICTIONARY
002000*          THE SCORING STEP (TRMSCR01) RUNS AGAINST.
002100*
002200******************************************************************
002300 
002400         INPUT FILE               -   TERMGEN.GENDOCS
002500 
002600         WORK FILE (UNSORTED)     -   TERMGEN.TERMWRK
002700 
002800         OUTPUT FILE PRODUCED     -   TERMGEN.TERMOUT
002900 
003000         DUMP FILE                -   SYSOUT
003100 
003200******************************************************************
003300*CHANGE LOG.
003400*    07/14/94  RTW  ORIGINAL VERSION FOR TERM-GENERATION PROJECT
003500*    08/02/94  RTW  N-GRAM LENGTH MADE A RUN PARAMETER, RESEARCH
003600*                   WANTED BIGRAMS FOR THE SECOND PILOT (REQ 4180)
003700*    11/14/97  RTW  RSV MODE COULD LEAVE A DANGLING SIGN ON ZERO
003800*                   SCORES -- NOW FORCED THROUGH NGSCORE1 SO ALL
003900*                   FOUR MODES SHARE ONE ZERO-ON-ERROR RULE
004000*    01/06/98  RTW  Y2K SCAN -- NO DATE-SENSITIVE LOGIC BEYOND
004100*                   ACCEPT WS-DATE FROM DATE (DISPLAY ONLY), NO
004200*                   CHANGE REQUIRED, SIGNED OFF PER MEMO 98-14
004300*    06/23/99  DLK  ADDED HEADER-ROW SKIP FLAG, DATA ENTRY STARTED
004400*                   SHIPPING A COLUMN-HEADING ROW (REQ 6650)
004500*    04/02/01  RTW  RAISED N-GRAM TABLE FROM 2000 TO 5000 ROWS,
004600*                   FALL PILOT DECK WAS TRUNCATING THE VOCABULARY
004700*    09/18/03  MPK  TOP-N CUTOFF NOW HONORS ZERO AS "WRITE ALL",
004800*                   PER RESEARCH REQUEST FOR A FULL-VOCAB RUN
004900******************************************************************
005000 
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300 
006400     SELECT GENDOCS
006500     ASSIGN TO UT-S-GENDOCS
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800 
006900     SELECT TERMWRK
007000     ASSIGN TO UT-S-TERMWRK
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS WRKCODE.
007300 
007400     SELECT TERMOUT
007500     ASSIGN TO UT-S-TERMOUT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800 
007900     SELECT TERM-SORT-FILE
008000     ASSIGN TO SYS-SORTWK.
008100 
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100 
009200****** ONE RECORD PER LABELED TRAINING DOCUMENT
009300****** A LEADING COLUMN-HEADING ROW MAY BE PRESENT -- SEE
009400****** WS-HDR-FLAG
009500 FD  GENDOCS
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 220 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS GENDOCS-REC.
010100 01  GENDOCS-REC  PIC X(220).
010200 
010300****** UNSORTED TERM/SCORE ROWS, ONE PER UNIQUE N-GRAM, WRITTEN
010400****** DURING THE SCORING PASS AND CONSUMED BY THE SORT BELOW
010500 FD  TERMWRK
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 090 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS TERMWRK-REC.
011100 01  TERMWRK-REC  PIC X(090).
011200 
011300****** FINAL TERM DICTIONARY, DESCENDING BY SCORE, TOP-N ONLY
011400 FD  TERMOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 090 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS TERMOUT-REC.
012000 01  TERMOUT-REC  PIC X(090).
012100 
012200 SD  TERM-SORT-FILE.
012300 01  TERM-SORT-REC.
012400     05  SRT-TEXT-DATA              PIC X(060).
012500     05  SRT-SCORE-DATA             PIC S9(07)V9(06).
012600     05  FILLER                     PIC X(017).
012700 
012800 WORKING-STORAGE SECTION.
012900 
013000 01  FILE-STATUS-CODES.
013100     05  OFCODE                     PIC X(2).
013200         88 CODE-WRITE                          VALUE "00".
013300     05  WRKCODE                    PIC X(2).
013400         88 WRKCODE-OK                          VALUE "00".
013500 
013600** RUN PARAMETERS -- NORMALLY OVERRIDDEN BY JOB-STEP RECOMPILE
013700** OR PROC OVERRIDE.  DEFAULTS SHOWN ARE THE RESEARCH GROUP'S
013800** STANDING PRODUCTION SETTINGS.
013900 01  RUN-PARAMETERS.
014000     05  WS-HDR-FLAG                PIC X(01) VALUE "N".
014100         88  SKIP-HEADER-ROW                   VALUE "Y".
014200     05  WS-NGRAM-LENGTH            PIC 9(02) COMP VALUE 1.
014300     05  WS-SCORE-MODE              PIC X(03) VALUE "CC ".
014400     05  WS-TOP-N                   PIC 9(05) COMP VALUE 200.
014500 
014600 COPY DOCLABEL.
014700 COPY TERMRPT.
014800 
014900** THE N-GRAM CONTINGENCY TABLE.  ONE ROW PER UNIQUE N-GRAM
015000** ENCOUNTERED IN THE WHOLE DECK.
015100 01  TABLE-CONTROL-COUNTS.
015200     05  WS-NGRAM-COUNT             PIC 9(05) COMP VALUE ZERO.
015300     05  WS-WORD-COUNT              PIC 9(02) COMP VALUE ZERO.
015400 
015500 01  NGRAM-TABLE.
015600     05  NGRAM-TABLE-ROW OCCURS 1 TO 5000 TIMES
015700             DEPENDING ON WS-NGRAM-COUNT
015800             INDEXED BY NG-IDX.
015900         COPY NGRMTBL.
016000 
016100** ONE DOCUMENT'S CLEANED TEXT, SPLIT INTO WORDS
016200 01  WORD-TABLE.
016300     05  WORD-TABLE-ROW OCCURS 1 TO 60 TIMES
016400             DEPENDING ON WS-WORD-COUNT
016500             INDEXED BY WD-IDX.
016600         10  WORD-TEXT              PIC X(030).
016700 
016800 01  MISC-WS-FLDS.
016900     05  WS-CLEAN-TEXT              PIC X(200) VALUE SPACES.
017000     05  WS-CANDIDATE-NGRAM         PIC X(060) VALUE SPACES.
017100     05  WS-CURRENT-LABEL           PIC 9(01) COMP.
017200     05  WS-CLNTXT-RETURN-CD        PIC S9(04) COMP.
017300     05  WS-MATH-RETURN-CD          PIC S9(04) COMP.
017400     05  WS-SCAN-SUB                PIC 9(03) COMP.
017500     05  WS-WORD-LTH                PIC 9(03) COMP.
017600     05  WS-WINDOW-SUB              PIC 9(02) COMP.
017700     05  WS-WINDOW-END              PIC 9(02) COMP.
017800     05  WS-NGRAM-PTR               PIC 9(03) COMP.
017900     05  WS-DATE                    PIC 9(06).
018000     05  WS-DATE-VIEW REDEFINES WS-DATE.
018100         10  WS-DATE-YY             PIC 9(02).
018200         10  WS-DATE-MM             PIC 9(02).
018300         10  WS-DATE-DD             PIC 9(02).
018400 
018500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018600     05  RECORDS-READ               PIC 9(07) COMP.
018700     05  RECORDS-WITH-LABEL-1       PIC 9(07) COMP.
018800     05  RECORDS-WITH-LABEL-0       PIC 9(07) COMP.
018900     05  TERMS-SCORED               PIC 9(05) COMP.
019000     05  TERMS-WRITTEN              PIC 9(05) COMP.
019100 
019200 01  FLAGS-AND-SWITCHES.
019300     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
019400         88  NO-MORE-DATA                       VALUE "N".
019500     05  SORT-EOF-SW                PIC X(01) VALUE "N".
019600         88  SORT-AT-EOF                        VALUE "Y".
019700 
019800** LINKAGE-STYLE WORK AREA PASSED TO THE SCORING SUBPROGRAM --
019900** NOT ACTUALLY IN LINKAGE (THIS PROGRAM CALLS, IT ISN'T CALLED)
020000 01  NG-SCORE-CALL-REC.
020100     05  NG-SCORE-MODE              PIC X(03).
020200     05  NG-COUNT-A                 PIC 9(07) COMP-3.
020300     05  NG-COUNT-B                 PIC 9(07) COMP-3.
020400     05  NG-COUNT-C                 PIC S9(07) COMP-3.
020500     05  NG-COUNT-D                 PIC S9(07) COMP-3.
020600     05  NG-SCORE-OUT               PIC S9(07)V9(06) COMP-3.
020700 
020800 COPY ABENDREC.
020900 
021000 PROCEDURE DIVISION.
021100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021200     PERFORM 100-MAINLINE THRU 100-EXIT
021300             UNTIL NO-MORE-DATA.
021400     PERFORM 999-CLEANUP THRU 999-EXIT.
021500     MOVE +0 TO RETURN-CODE.
021600     GOBACK.
021700 
021800 000-HOUSEKEEPING.
021900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022000     DISPLAY "******** BEGIN JOB TRMGEN01 ********".
022100     ACCEPT WS-DATE FROM DATE.
022200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022400     IF SKIP-HEADER-ROW
022500         PERFORM 900-READ-GENDOCS THRU 900-EXIT.
022600     PERFORM 900-READ-GENDOCS THRU 900-EXIT.
022700     IF NO-MORE-DATA
022800         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
022900         GO TO 1000-ABEND-RTN.
023000 000-EXIT.
023100     EXIT.
023200 
023300 100-MAINLINE.
023400     MOVE "100-MAINLINE" TO PARA-NAME.
023500     PERFORM 210-EDIT-LABEL THRU 210-EXIT.
023600     PERFORM 220-CLEAN-DOCUMENT THRU 220-EXIT.
023700     PERFORM 230-SPLIT-TOKENS THRU 230-EXIT.
023800     PERFORM 250-BUILD-NGRAMS THRU 250-EXIT.
023900     PERFORM 900-READ-GENDOCS THRU 900-EXIT.
024000 100-EXIT.
024100     EXIT.
024200 
024300*----------------------------------------------------------------
024400* LABEL IS NUMERIC-ELSE-ZERO PER THE DATASET READER RULE
024500*----------------------------------------------------------------
024600 210-EDIT-LABEL.
024700     MOVE "210-EDIT-LABEL" TO PARA-NAME.
024800     IF DOCLBL-LABEL-DATA IS NUMERIC
024900         MOVE DOCLBL-LABEL-DATA TO WS-CURRENT-LABEL
025000     ELSE
025100         MOVE ZERO TO WS-CURRENT-LABEL.
025200     IF WS-CURRENT-LABEL = 1
025300         ADD 1 TO RECORDS-WITH-LABEL-1
025400     ELSE
025500         ADD 1 TO RECORDS-WITH-LABEL-0.
025600 210-EXIT.
025700     EXIT.
025800 
025900*----------------------------------------------------------------
026000* SHARED TEXT CLEANER -- LOWERCASE, STRIP MARKUP, TOKENIZE,
026100* DROP STOPWORDS
026200*----------------------------------------------------------------
026300 220-CLEAN-DOCUMENT.
026400     MOVE "220-CLEAN-DOCUMENT" TO PARA-NAME.
026500     CALL 'CLNTXT01' USING DOCLBL-TEXT-DATA, WS-CLEAN-TEXT,
026600         WS-CLNTXT-RETURN-CD.
026700 220-EXIT.
026800     EXIT.
026900 
027000*----------------------------------------------------------------
027100* SPLIT THE CLEANED TEXT (BLANK-SEPARATED TOKENS) INTO WORD-TABLE
027200*----------------------------------------------------------------
027300 230-SPLIT-TOKENS.
027400     MOVE "230-SPLIT-TOKENS" TO PARA-NAME.
027500     MOVE ZERO TO WS-WORD-COUNT.
027600     MOVE ZERO TO WS-WORD-LTH.
027700     MOVE SPACES TO WORD-TEXT(1).
027800     PERFORM 235-SPLIT-ONE-CHAR THRU 235-EXIT
027900         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 200.
028000     IF WS-WORD-LTH > 0
028100         ADD 1 TO WS-WORD-COUNT.
028200 230-EXIT.
028300     EXIT.
028400 
028500 235-SPLIT-ONE-CHAR.
028600     IF WS-CLEAN-TEXT(WS-SCAN-SUB:1) = SPACE
028700         IF WS-WORD-LTH > 0
028800             ADD 1 TO WS-WORD-COUNT
028900             MOVE ZERO TO WS-WORD-LTH
029000             IF WS-WORD-COUNT < 60
029100                 MOVE SPACES TO WORD-TEXT(WS-WORD-COUNT + 1)
029200             END-IF
029300         END-IF
029400     ELSE
029500         IF WS-WORD-COUNT < 60
029600             ADD 1 TO WS-WORD-LTH
029700             IF WS-WORD-LTH <= 30
029800                 MOVE WS-CLEAN-TEXT(WS-SCAN-SUB:1) TO
029900                 WORD-TEXT(WS-WORD-COUNT + 1)(WS-WORD-LTH:1)
030000             END-IF
030100         END-IF
030200     END-IF.
030300 235-EXIT.
030400     EXIT.
030500 
030600*----------------------------------------------------------------
030700* SLIDE A WINDOW OF WS-NGRAM-LENGTH WORDS ACROSS THE DOCUMENT
030800*----------------------------------------------------------------
030900 250-BUILD-NGRAMS.
031000     MOVE "250-BUILD-NGRAMS" TO PARA-NAME.
031100     IF WS-WORD-COUNT >= WS-NGRAM-LENGTH AND WS-NGRAM-LENGTH > 0
031200         COMPUTE WS-WINDOW-END =
031300             WS-WORD-COUNT - WS-NGRAM-LENGTH + 1
031400         PERFORM 255-BUILD-ONE-NGRAM THRU 255-EXIT
031500             VARYING WS-WINDOW-SUB FROM 1 BY 1
031600             UNTIL WS-WINDOW-SUB > WS-WINDOW-END.
031700 250-EXIT.
031800     EXIT.
031900 
032000 255-BUILD-ONE-NGRAM.
032100     MOVE SPACES TO WS-CANDIDATE-NGRAM.
032200     SET WD-IDX TO WS-WINDOW-SUB.
032300     MOVE 1 TO WS-NGRAM-PTR.
032400     STRING WORD-TEXT(WD-IDX) DELIMITED BY SPACE
032500         INTO WS-CANDIDATE-NGRAM
032600         WITH POINTER WS-NGRAM-PTR.
032700     IF WS-NGRAM-LENGTH > 1
032800         PERFORM 257-APPEND-ONE-WORD THRU 257-EXIT
032900             VARYING WD-IDX FROM WS-WINDOW-SUB + 1 BY 1
033000             UNTIL WD-IDX > WS-WINDOW-SUB + WS-NGRAM-LENGTH - 1.
033100     PERFORM 260-FIND-OR-ADD-NGRAM THRU 260-EXIT.
033200 255-EXIT.
033300     EXIT.
033400 
033500 257-APPEND-ONE-WORD.
033600     STRING SPACE DELIMITED BY SIZE
033700         WORD-TEXT(WD-IDX) DELIMITED BY SPACE
033800         INTO WS-CANDIDATE-NGRAM
033900         WITH POINTER WS-NGRAM-PTR.
034000 257-EXIT.
034100     EXIT.
034200 
034300*----------------------------------------------------------------
034400* UNIQUE N-GRAM LOOKUP/INSERT -- BUMP A OR B ONCE PER OCCURRENCE
034500*----------------------------------------------------------------
034600 260-FIND-OR-ADD-NGRAM.
034700     IF WS-NGRAM-COUNT = 0
034800         PERFORM 265-ADD-NEW-NGRAM THRU 265-EXIT
034900     ELSE
035000         SET NG-IDX TO 1
035100         SEARCH NGRAM-TABLE-ROW
035200             AT END
035300                 PERFORM 265-ADD-NEW-NGRAM THRU 265-EXIT
035400             WHEN NGTBL-TEXT-DATA(NG-IDX) = WS-CANDIDATE-NGRAM
035500                 PERFORM 270-BUMP-NGRAM-COUNT THRU 270-EXIT
035600         END-SEARCH
035700     END-IF.
035800 260-EXIT.
035900     EXIT.
036000 
036100 265-ADD-NEW-NGRAM.
036200     IF WS-NGRAM-COUNT < 5000
036300         ADD 1 TO WS-NGRAM-COUNT
036400         SET NG-IDX TO WS-NGRAM-COUNT
036500         MOVE WS-CANDIDATE-NGRAM TO NGTBL-TEXT-DATA(NG-IDX)
036600         MOVE ZERO TO NGTBL-COUNT-A(NG-IDX)
036700         MOVE ZERO TO NGTBL-COUNT-B(NG-IDX)
036800         PERFORM 270-BUMP-NGRAM-COUNT THRU 270-EXIT
036900     END-IF.
037000 265-EXIT.
037100     EXIT.
037200 
037300 270-BUMP-NGRAM-COUNT.
037400     IF WS-CURRENT-LABEL = 1
037500         ADD 1 TO NGTBL-COUNT-A(NG-IDX)
037600     ELSE
037700         ADD 1 TO NGTBL-COUNT-B(NG-IDX)
037800     END-IF.
037900 270-EXIT.
038000     EXIT.
038100 
038200*----------------------------------------------------------------
038300* SCORE EVERY UNIQUE N-GRAM, THEN SORT DESCENDING AND WRITE TOP-N
038400*----------------------------------------------------------------
038500 300-SCORE-PASS.
038600     MOVE "300-SCORE-PASS" TO PARA-NAME.
038700     PERFORM 350-APPLY-FORMULA THRU 350-EXIT
038800         VARYING NG-IDX FROM 1 BY 1 UNTIL NG-IDX > WS-NGRAM-COUNT.
038900 300-EXIT.
039000     EXIT.
039100 
039200 350-APPLY-FORMULA.
039300     COMPUTE NGTBL-COUNT-C(NG-IDX) =
039400         RECORDS-WITH-LABEL-1 - NGTBL-COUNT-A(NG-IDX).
039500     COMPUTE NGTBL-COUNT-D(NG-IDX) =
039600         RECORDS-WITH-LABEL-0 - NGTBL-COUNT-B(NG-IDX).
039700 
039800     MOVE WS-SCORE-MODE TO NG-SCORE-MODE.
039900     MOVE NGTBL-COUNT-A(NG-IDX) TO NG-COUNT-A.
040000     MOVE NGTBL-COUNT-B(NG-IDX) TO NG-COUNT-B.
040100     MOVE NGTBL-COUNT-C(NG-IDX) TO NG-COUNT-C.
040200     MOVE NGTBL-COUNT-D(NG-IDX) TO NG-COUNT-D.
040300     CALL 'NGSCORE1' USING NG-SCORE-CALL-REC, WS-MATH-RETURN-CD.
040400     MOVE NG-SCORE-OUT TO NGTBL-SCORE-DATA(NG-IDX).
040500 
040600     MOVE NGTBL-TEXT-DATA(NG-IDX) TO TRMRPT-TEXT-DATA.
040700     MOVE NGTBL-SCORE-DATA(NG-IDX) TO TRMRPT-SCORE-DATA.
040800     WRITE TERMWRK-REC FROM TERMRPT-REC.
040900     ADD 1 TO TERMS-SCORED.
041000 350-EXIT.
041100     EXIT.
041200 
041300 400-SORT-TERMS.
041400     MOVE "400-SORT-TERMS" TO PARA-NAME.
041500     SORT TERM-SORT-FILE
041600         ON DESCENDING KEY SRT-SCORE-DATA
041700         USING TERMWRK
041800         OUTPUT PROCEDURE IS 600-WRITE-TOP-N THRU 600-EXIT.
041900 400-EXIT.
042000     EXIT.
042100 
042200 600-WRITE-TOP-N.
042300     MOVE "N" TO SORT-EOF-SW.
042400     PERFORM 610-RETURN-SORTED-REC THRU 610-EXIT
042500         UNTIL SORT-AT-EOF
042600         OR (WS-TOP-N > ZERO AND TERMS-WRITTEN >= WS-TOP-N).
042700 600-EXIT.
042800     EXIT.
042900 
043000 610-RETURN-SORTED-REC.
043100     RETURN TERM-SORT-FILE INTO TERMRPT-REC
043200         AT END
043300             MOVE "Y" TO SORT-EOF-SW
043400             GO TO 610-EXIT
043500     END-RETURN.
043600     WRITE TERMOUT-REC FROM TERMRPT-REC.
043700     ADD 1 TO TERMS-WRITTEN.
043800 610-EXIT.
043900     EXIT.
044000 
044100 700-WRITE-TERMWRK.
044200*  (WRITE OF EACH SCORED ROW IS DONE IN-LINE AT 350-APPLY-FORMULA
044300*   -- PARAGRAPH NUMBER RESERVED FOR SYMMETRY WITH THE SHOP'S
044400*   USUAL 700-WRITE-xxx BAND)
044500 700-EXIT.
044600     EXIT.
044700 
044800 800-OPEN-FILES.
044900     MOVE "800-OPEN-FILES" TO PARA-NAME.
045000     OPEN OUTPUT SYSOUT.
045100     OPEN INPUT GENDOCS.
045200     IF NOT CODE-WRITE
045300         MOVE "GENDOCS OPEN FAILED" TO ABEND-REASON
045400         GO TO 1000-ABEND-RTN
045500     END-IF.
045600     OPEN OUTPUT TERMWRK.
045700     IF NOT WRKCODE-OK
045800         MOVE "TERMWRK OPEN FAILED" TO ABEND-REASON
045900         GO TO 1000-ABEND-RTN
046000     END-IF.
046100 800-EXIT.
046200     EXIT.
046300 
046400 850-CLOSE-FILES.
046500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
046600     CLOSE GENDOCS, SYSOUT.
046700 850-EXIT.
046800     EXIT.
046900 
047000 900-READ-GENDOCS.
047100     READ GENDOCS INTO DOCLABEL-REC
047200         AT END MOVE "N" TO MORE-DATA-SW
047300         GO TO 900-EXIT
047400     END-READ.
047500     ADD 1 TO RECORDS-READ.
047600 900-EXIT.
047700     EXIT.
047800 
047900 999-CLEANUP.
048000     MOVE "999-CLEANUP" TO PARA-NAME.
048100     PERFORM 300-SCORE-PASS THRU 300-EXIT.
048200     CLOSE TERMWRK.
048300     OPEN OUTPUT TERMOUT.
048400     PERFORM 400-SORT-TERMS THRU 400-EXIT.
048500     CLOSE TERMOUT.
048600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048700 
048800     DISPLAY "** DOCUMENTS READ **".
048900     DISPLAY RECORDS-READ.
049000     DISPLAY "** RELEVANT DOCUMENTS **".
049100     DISPLAY RECORDS-WITH-LABEL-1.
049200     DISPLAY "** NOT-RELEVANT DOCUMENTS **".
049300     DISPLAY RECORDS-WITH-LABEL-0.
049400     DISPLAY "** UNIQUE N-GRAMS SCORED **".
049500     DISPLAY TERMS-SCORED.
049600     DISPLAY "** TERMS WRITTEN TO DICTIONARY **".
049700     DISPLAY TERMS-WRITTEN.
049800     DISPLAY "******** NORMAL END OF JOB TRMGEN01 ********".
049900 999-EXIT.
050000     EXIT.
050100 
050200 1000-ABEND-RTN.
050300     WRITE SYSOUT-REC FROM ABEND-REC.
050400     CLOSE GENDOCS, SYSOUT.
050500     DISPLAY "*** ABNORMAL END OF JOB-TRMGEN01 ***" UPON CONSOLE.
050600     DIVIDE ZERO-VAL INTO ONE-VAL.
