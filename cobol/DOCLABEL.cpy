000100******************************************************************
000200*    DOCLABEL  --  LABELED TEXT-DOCUMENT INPUT RECORD
000300*
000400*    ONE RECORD PER FREE-TEXT DOCUMENT SUBMITTED TO THE TERM
000500*    GENERATION RUN.  EACH DOCUMENT CARRIES A RELEVANCE LABEL
000600*    ASSIGNED BY THE ANALYST STAFF (1 = RELEVANT, 0 = NOT
000700*    RELEVANT).  A ONE-LINE COLUMN-HEADING RECORD MAY PRECEDE
000800*    THE DETAIL RECORDS -- SEE THE HDR-FLAG PARAMETER ON THE
000900*    GENERATE STEP.
001000*
001100*    MAINTENANCE
001200*    -----------
001300*    07/11/94  RTW  ORIGINAL LAYOUT FOR TERM-GENERATION PROJECT
001400*    03/02/96  RTW  WIDENED DOC-TEXT-DATA TO 200 BYTES, ANALYSTS
001500*                   COMPLAINED OF TRUNCATED ABSTRACTS  (REQ 4471)
001600******************************************************************
001700 01  DOCLABEL-REC.
001800     05  DOCLBL-TEXT-DATA           PIC X(200).
001900     05  DOCLBL-LABEL-DATA          PIC X(001).
002000     05  DOCLBL-HDR-VIEW  REDEFINES DOCLBL-LABEL-DATA.
002100         10  DOCLBL-HDR-CHAR        PIC X(001).
002200     05  FILLER                     PIC X(019).
