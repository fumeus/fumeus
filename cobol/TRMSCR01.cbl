000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRMSCR01.
000300 AUTHOR. R. T. WHITFIELD.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/25/94.
000600 DATE-COMPILED. 07/25/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE "SCORE" STEP OF THE TERM-
001300*          GENERATION SUITE.  IT LOADS THE TERM DICTIONARY
001400*          PRODUCED BY TRMGEN01 INTO A TABLE, THEN READS A DECK
001500*          OF UNLABELED FREE-TEXT DOCUMENTS AND, FOR EACH ONE,
001600*          COUNTS HOW MANY TIMES EACH DICTIONARY TERM APPEARS IN
001700*          THE CLEANED TEXT (NON-OVERLAPPING, CASE-INSENSITIVE),
001800*          MULTIPLIES BY THE TERM'S WEIGHT AND SUMS THE RESULT
001900*          INTO ONE SCORE PER DOCUMENT.  RESULTS ARE SORTED
002000*          DESCENDING BY SCORE BEFORE BEING WRITTEN OUT.
002100*
002200******************************************************************
002300 
002400         DICTIONARY FILE          -   TERMDIC (FROM TRMGEN01)
002500 
002600         INPUT FILE               -   SCOREIN
002700 
002800         WORK FILE (UNSORTED)     -   SCORWRK
002900 
003000         OUTPUT FILE PRODUCED     -   SCOREOUT
003100 
003200         DUMP FILE                -   SYSOUT
003300 
003400******************************************************************
003500*CHANGE LOG.
003600*    07/25/94  RTW  ORIGINAL VERSION FOR TERM-GENERATION PROJECT
003700*    08/02/94  RTW  ADAPTED PATSRCH'S TABLE-SEARCH STYLE FOR THE
003800*                   DICTIONARY LOOKUP RATHER THAN WRITING A NEW
003900*                   ONE (SHOP MATH LIBRARY STANDARD, SEC. 7)
004000*    11/14/97  RTW  FOUND-TERMS LIST NOW SLASH-SEPARATED, COMMA
004100*                   WAS COLLIDING WITH DOWNSTREAM CSV EXTRACTS
004200*    01/06/98  RTW  Y2K SCAN -- NO DATE-SENSITIVE LOGIC BEYOND
004300*                   ACCEPT WS-DATE FROM DATE (DISPLAY ONLY), NO
004400*                   CHANGE REQUIRED, SIGNED OFF PER MEMO 98-14
004500*    06/23/99  DLK  ADDED HEADER-ROW SKIP FLAG FOR BOTH THE
004600*                   DICTIONARY AND THE SCORING DECK (REQ 6650)
004700*    05/02/00  DLK  DICTIONARY TABLE RAISED TO 5000 ROWS TO MATCH
004800*                   TRMGEN01'S TOP-N CEILING
004900******************************************************************
005000 
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300 
006400     SELECT TERMDIC
006500     ASSIGN TO UT-S-TERMDIC
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800 
006900     SELECT SCOREIN
007000     ASSIGN TO UT-S-SCOREIN
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300 
007400     SELECT SCORWRK
007500     ASSIGN TO UT-S-SCORWRK
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS WRKCODE.
007800 
007900     SELECT SCOREOUT
008000     ASSIGN TO UT-S-SCOREOUT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300 
008400     SELECT SCORE-SORT-FILE
008500     ASSIGN TO SYS-SORTWK.
008600 
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600 
009700****** THE TERM DICTIONARY BUILT BY TRMGEN01, READ ONCE AT
009800****** STARTUP TO LOAD TERM-TABLE
009900 FD  TERMDIC
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 090 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS TERMDIC-REC.
010500 01  TERMDIC-REC  PIC X(090).
010600 
010700****** ONE RECORD PER FREE-TEXT DOCUMENT TO BE SCORED
010800 FD  SCOREIN
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 220 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SCOREIN-REC.
011400 01  SCOREIN-REC  PIC X(220).
011500 
011600****** UNSORTED SCORED DOCUMENTS, WRITTEN DURING THE SCORING
011700****** PASS AND CONSUMED BY THE SORT BELOW
011800 FD  SCORWRK
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 430 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS SCORWRK-REC.
012400 01  SCORWRK-REC  PIC X(430).
012500 
012600****** FINAL SCORED-DOCUMENT FILE, DESCENDING BY SCORE
012700 FD  SCOREOUT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 430 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS SCOREOUT-REC.
013300 01  SCOREOUT-REC  PIC X(430).
013400 
013500 SD  SCORE-SORT-FILE.
013600 01  SCORE-SORT-REC.
013700     05  SRT-TEXT-DATA              PIC X(200).
013800     05  SRT-SCORE-DATA             PIC S9(07)V9(06).
013900     05  SRT-FOUND-TERMS            PIC X(200).
014000     05  FILLER                     PIC X(017).
014100 
014200 WORKING-STORAGE SECTION.
014300 
014400 01  FILE-STATUS-CODES.
014500     05  OFCODE                     PIC X(2).
014600         88 CODE-WRITE                          VALUE "00".
014700     05  WRKCODE                    PIC X(2).
014800         88 WRKCODE-OK                          VALUE "00".
014900 
015000** RUN PARAMETERS -- NORMALLY OVERRIDDEN BY JOB-STEP RECOMPILE
015100** OR PROC OVERRIDE.
015200 01  RUN-PARAMETERS.
015300     05  WS-DIC-HDR-FLAG            PIC X(01) VALUE "N".
015400         88  SKIP-DIC-HEADER-ROW               VALUE "Y".
015500     05  WS-DOC-HDR-FLAG            PIC X(01) VALUE "N".
015600         88  SKIP-DOC-HEADER-ROW               VALUE "Y".
015700 
015800 COPY DOCPLAIN.
015900 
016000** ONE DICTIONARY RECORD AS READ FROM TERMDIC, BEFORE IT IS
016100** MOVED INTO THE TABLE BELOW
016200 COPY TERMDICT.
016300 
016400** THE TERM DICTIONARY, LOADED ONCE AT STARTUP
016500 01  TABLE-CONTROL-COUNTS.
016600     05  WS-TERM-COUNT              PIC 9(05) COMP VALUE ZERO.
016700 
016800 01  TERM-TABLE.
016900     05  TERM-TABLE-ROW OCCURS 1 TO 5000 TIMES
017000             DEPENDING ON WS-TERM-COUNT
017100             INDEXED BY TM-IDX.
017200         10  TT-TEXT-DATA           PIC X(060).
017300         10  TT-WEIGHT-DATA         PIC S9(07)V9(06) COMP-3.
017400 
017500 COPY DOCSCORE.
017600 
017700 01  MISC-WS-FLDS.
017800     05  WS-CLEAN-TEXT              PIC X(200) VALUE SPACES.
017900     05  WS-CLNTXT-RETURN-CD        PIC S9(04) COMP.
018000     05  WS-TERM-LTH                PIC 9(02) COMP.
018100     05  WS-SCAN-SUB                PIC 9(02) COMP.
018200     05  WS-SCAN-POS                PIC 9(03) COMP.
018300     05  WS-OCCURS-CT               PIC 9(05) COMP.
018400     05  WS-FOUND-PTR               PIC 9(03) COMP.
018500     05  WS-DOC-SCORE               PIC S9(09)V9(06) COMP-3.
018600     05  WS-DOC-SCORE-EDIT REDEFINES
018700         WS-DOC-SCORE               PIC S9(15) COMP-3.
018800     05  WS-TERM-SCORE              PIC S9(09)V9(06) COMP-3.
018900     05  WS-TERM-SCORE-EDIT REDEFINES
019000         WS-TERM-SCORE              PIC S9(15) COMP-3.
019100     05  WS-DATE                    PIC 9(06).
019200     05  WS-DATE-VIEW REDEFINES WS-DATE.
019300         10  WS-DATE-YY             PIC 9(02).
019400         10  WS-DATE-MM             PIC 9(02).
019500         10  WS-DATE-DD             PIC 9(02).
019600 
019700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019800     05  TERMS-LOADED               PIC 9(05) COMP.
019900     05  DOCUMENTS-READ             PIC 9(07) COMP.
020000     05  DOCUMENTS-SCORED           PIC 9(07) COMP.
020100     05  DOCUMENTS-WRITTEN          PIC 9(07) COMP.
020200 
020300 01  FLAGS-AND-SWITCHES.
020400     05  MORE-DIC-SW                PIC X(01) VALUE "Y".
020500         88  NO-MORE-DIC                        VALUE "N".
020600     05  MORE-DOC-SW                PIC X(01) VALUE "Y".
020700         88  NO-MORE-DOCS                       VALUE "N".
020800     05  SORT-EOF-SW                PIC X(01) VALUE "N".
020900         88  SORT-AT-EOF                        VALUE "Y".
021000 
021100 COPY ABENDREC.
021200 
021300 PROCEDURE DIVISION.
021400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021500     PERFORM 100-MAINLINE THRU 100-EXIT
021600             UNTIL NO-MORE-DOCS.
021700     PERFORM 999-CLEANUP THRU 999-EXIT.
021800     MOVE +0 TO RETURN-CODE.
021900     GOBACK.
022000 
022100 000-HOUSEKEEPING.
022200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022300     DISPLAY "******** BEGIN JOB TRMSCR01 ********".
022400     ACCEPT WS-DATE FROM DATE.
022500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022700     PERFORM 050-LOAD-TERM-TABLE THRU 050-EXIT.
022800     IF WS-TERM-COUNT = 0
022900         MOVE "EMPTY TERM DICTIONARY" TO ABEND-REASON
023000         GO TO 1000-ABEND-RTN.
023100     IF SKIP-DOC-HEADER-ROW
023200         PERFORM 900-READ-SCOREIN THRU 900-EXIT.
023300     PERFORM 900-READ-SCOREIN THRU 900-EXIT.
023400     IF NO-MORE-DOCS
023500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
023600         GO TO 1000-ABEND-RTN.
023700 000-EXIT.
023800     EXIT.
023900 
024000*----------------------------------------------------------------
024100* LOAD THE TERM DICTIONARY INTO TERM-TABLE
024200*----------------------------------------------------------------
024300 050-LOAD-TERM-TABLE.
024400     MOVE "050-LOAD-TERM-TABLE" TO PARA-NAME.
024500     IF SKIP-DIC-HEADER-ROW
024600         PERFORM 950-READ-TERMDIC THRU 950-EXIT.
024700     PERFORM 950-READ-TERMDIC THRU 950-EXIT.
024800     PERFORM 055-LOAD-ONE-TERM THRU 055-EXIT
024900         UNTIL NO-MORE-DIC.
025000 050-EXIT.
025100     EXIT.
025200 
025300 055-LOAD-ONE-TERM.
025400     IF WS-TERM-COUNT < 5000
025500         ADD 1 TO WS-TERM-COUNT
025600         SET TM-IDX TO WS-TERM-COUNT
025700         MOVE TRMDCT-TEXT-DATA TO TT-TEXT-DATA(TM-IDX)
025800         MOVE TRMDCT-WEIGHT-DATA TO TT-WEIGHT-DATA(TM-IDX)
025900         ADD 1 TO TERMS-LOADED
026000     END-IF.
026100     PERFORM 950-READ-TERMDIC THRU 950-EXIT.
026200 055-EXIT.
026300     EXIT.
026400 
026500 100-MAINLINE.
026600     MOVE "100-MAINLINE" TO PARA-NAME.
026700     PERFORM 200-CLEAN-RECORD THRU 200-EXIT.
026800     PERFORM 300-SCORE-RECORD THRU 300-EXIT.
026900     PERFORM 700-WRITE-SCORWRK THRU 700-EXIT.
027000     PERFORM 900-READ-SCOREIN THRU 900-EXIT.
027100 100-EXIT.
027200     EXIT.
027300 
027400*----------------------------------------------------------------
027500* SHARED TEXT CLEANER -- SAME RULES THE GENERATE STEP USES
027600*----------------------------------------------------------------
027700 200-CLEAN-RECORD.
027800     MOVE "200-CLEAN-RECORD" TO PARA-NAME.
027900     CALL 'CLNTXT01' USING DOCPLN-TEXT-DATA, WS-CLEAN-TEXT,
028000         WS-CLNTXT-RETURN-CD.
028100 200-EXIT.
028200     EXIT.
028300 
028400*----------------------------------------------------------------
028500* SCORE ONE DOCUMENT AGAINST THE WHOLE TERM TABLE
028600*----------------------------------------------------------------
028700 300-SCORE-RECORD.
028800     MOVE "300-SCORE-RECORD" TO PARA-NAME.
028900     MOVE SPACES TO DOCSCORE-REC.
029000     MOVE ZERO TO WS-DOC-SCORE.
029100     MOVE 1 TO WS-FOUND-PTR.
029200     PERFORM 320-SCAN-TERM-TABLE THRU 320-EXIT
029300         VARYING TM-IDX FROM 1 BY 1 UNTIL TM-IDX > WS-TERM-COUNT.
029400     ADD 1 TO DOCUMENTS-SCORED.
029500 300-EXIT.
029600     EXIT.
029700 
029800*----------------------------------------------------------------
029900* COUNT NON-OVERLAPPING OCCURRENCES OF ONE DICTIONARY TERM
030000*----------------------------------------------------------------
030100 320-SCAN-TERM-TABLE.
030200     PERFORM 322-COMPUTE-TERM-LENGTH THRU 322-EXIT.
030300     IF WS-TERM-LTH = 0
030400         GO TO 320-EXIT.
030500     MOVE ZERO TO WS-OCCURS-CT.
030600     MOVE 1 TO WS-SCAN-POS.
030700     PERFORM 325-SCAN-ONE-POSITION THRU 325-EXIT
030800         UNTIL WS-SCAN-POS > (201 - WS-TERM-LTH).
030900     IF WS-OCCURS-CT > 0
031000         COMPUTE WS-TERM-SCORE ROUNDED =
031100             WS-OCCURS-CT * TT-WEIGHT-DATA(TM-IDX)
031200         ADD WS-TERM-SCORE TO WS-DOC-SCORE
031300         IF WS-TERM-SCORE > ZERO
031400             PERFORM 330-APPEND-FOUND-TERM THRU 330-EXIT
031500         END-IF
031600     END-IF.
031700 320-EXIT.
031800     EXIT.
031900 
032000* TT-TEXT-DATA IS SPACE-PADDED TO 60 -- FIND ITS TRUE LENGTH
032100 322-COMPUTE-TERM-LENGTH.
032200     MOVE ZERO TO WS-TERM-LTH.
032300     PERFORM 323-CHECK-ONE-BYTE THRU 323-EXIT
032400         VARYING WS-SCAN-SUB FROM 60 BY -1
032500         UNTIL WS-SCAN-SUB = 0 OR WS-TERM-LTH > 0.
032600 322-EXIT.
032700     EXIT.
032800 
032900 323-CHECK-ONE-BYTE.
033000     IF TT-TEXT-DATA(TM-IDX)(WS-SCAN-SUB:1) NOT = SPACE
033100         MOVE WS-SCAN-SUB TO WS-TERM-LTH
033200     END-IF.
033300 323-EXIT.
033400     EXIT.
033500 
033600* NON-OVERLAPPING SUBSTRING SEARCH -- ADVANCE PAST EACH HIT
033700 325-SCAN-ONE-POSITION.
033800     IF WS-CLEAN-TEXT(WS-SCAN-POS:WS-TERM-LTH) =
033900             TT-TEXT-DATA(TM-IDX)(1:WS-TERM-LTH)
034000         ADD 1 TO WS-OCCURS-CT
034100         ADD WS-TERM-LTH TO WS-SCAN-POS
034200     ELSE
034300         ADD 1 TO WS-SCAN-POS
034400     END-IF.
034500 325-EXIT.
034600     EXIT.
034700 
034800* APPEND THE MATCHED TERM TO THE SLASH-SEPARATED FOUND-TERMS LIST
034900 330-APPEND-FOUND-TERM.
035000     IF WS-FOUND-PTR > 1 AND WS-FOUND-PTR < 200
035100         STRING "/" DELIMITED BY SIZE
035200             INTO DOCSCR-FOUND-TERMS
035300             WITH POINTER WS-FOUND-PTR
035400     END-IF.
035500     IF WS-FOUND-PTR < 200
035600         STRING TT-TEXT-DATA(TM-IDX)(1:WS-TERM-LTH)
035700             DELIMITED BY SIZE
035800             INTO DOCSCR-FOUND-TERMS
035900             WITH POINTER WS-FOUND-PTR
036000     END-IF.
036100 330-EXIT.
036200     EXIT.
036300 
036400*----------------------------------------------------------------
036500* SORT ALL SCORED DOCUMENTS DESCENDING BY SCORE
036600*----------------------------------------------------------------
036700 400-SORT-RESULTS.
036800     MOVE "400-SORT-RESULTS" TO PARA-NAME.
036900     SORT SCORE-SORT-FILE
037000         ON DESCENDING KEY SRT-SCORE-DATA
037100         USING SCORWRK
037200         OUTPUT PROCEDURE IS 700-WRITE-SCOROUT THRU 700-EXIT.
037300 400-EXIT.
037400     EXIT.
037500 
037600 700-WRITE-SCORWRK.
037700     MOVE "700-WRITE-SCORWRK" TO PARA-NAME.
037800     MOVE DOCPLN-TEXT-DATA TO DOCSCR-TEXT-DATA.
037900     MOVE WS-DOC-SCORE TO DOCSCR-SCORE-DATA.
038000     WRITE SCORWRK-REC FROM DOCSCORE-REC.
038100 700-EXIT.
038200     EXIT.
038300 
038400 700-WRITE-SCOROUT.
038500     MOVE "N" TO SORT-EOF-SW.
038600     PERFORM 710-RETURN-SORTED-REC THRU 710-EXIT
038700         UNTIL SORT-AT-EOF.
038800 700-EXIT.
038900     EXIT.
039000 
039100 710-RETURN-SORTED-REC.
039200     RETURN SCORE-SORT-FILE INTO DOCSCORE-REC
039300         AT END
039400             MOVE "Y" TO SORT-EOF-SW
039500             GO TO 710-EXIT
039600     END-RETURN.
039700     WRITE SCOREOUT-REC FROM DOCSCORE-REC.
039800     ADD 1 TO DOCUMENTS-WRITTEN.
039900 710-EXIT.
040000     EXIT.
040100 
040200 800-OPEN-FILES.
040300     MOVE "800-OPEN-FILES" TO PARA-NAME.
040400     OPEN OUTPUT SYSOUT.
040500     OPEN INPUT TERMDIC.
040600     IF NOT CODE-WRITE
040700         MOVE "TERMDIC OPEN FAILED" TO ABEND-REASON
040800         GO TO 1000-ABEND-RTN
040900     END-IF.
041000     OPEN INPUT SCOREIN.
041100     IF NOT CODE-WRITE
041200         MOVE "SCOREIN OPEN FAILED" TO ABEND-REASON
041300         GO TO 1000-ABEND-RTN
041400     END-IF.
041500     OPEN OUTPUT SCORWRK.
041600     IF NOT WRKCODE-OK
041700         MOVE "SCORWRK OPEN FAILED" TO ABEND-REASON
041800         GO TO 1000-ABEND-RTN
041900     END-IF.
042000 800-EXIT.
042100     EXIT.
042200 
042300 850-CLOSE-FILES.
042400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042500     CLOSE TERMDIC, SCOREIN, SYSOUT.
042600 850-EXIT.
042700     EXIT.
042800 
042900 900-READ-SCOREIN.
043000     READ SCOREIN INTO DOCPLAIN-REC
043100         AT END MOVE "N" TO MORE-DOC-SW
043200         GO TO 900-EXIT
043300     END-READ.
043400     ADD 1 TO DOCUMENTS-READ.
043500 900-EXIT.
043600     EXIT.
043700 
043800 950-READ-TERMDIC.
043900     READ TERMDIC INTO TERMDICT-REC
044000         AT END MOVE "N" TO MORE-DIC-SW
044100         GO TO 950-EXIT
044200     END-READ.
044300 950-EXIT.
044400     EXIT.
044500 
044600 999-CLEANUP.
044700     MOVE "999-CLEANUP" TO PARA-NAME.
044800     CLOSE SCORWRK.
044900     OPEN OUTPUT SCOREOUT.
045000     PERFORM 400-SORT-RESULTS THRU 400-EXIT.
045100     CLOSE SCOREOUT.
045200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045300 
045400     DISPLAY "** DICTIONARY TERMS LOADED **".
045500     DISPLAY TERMS-LOADED.
045600     DISPLAY "** DOCUMENTS READ **".
045700     DISPLAY DOCUMENTS-READ.
045800     DISPLAY "** DOCUMENTS SCORED **".
045900     DISPLAY DOCUMENTS-SCORED.
046000     DISPLAY "** DOCUMENTS WRITTEN TO OUTPUT **".
046100     DISPLAY DOCUMENTS-WRITTEN.
046200     DISPLAY "******** NORMAL END OF JOB TRMSCR01 ********".
046300 999-EXIT.
046400     EXIT.
046500 
046600 1000-ABEND-RTN.
046700     WRITE SYSOUT-REC FROM ABEND-REC.
046800     CLOSE TERMDIC, SCOREIN, SYSOUT.
046900     DISPLAY "*** ABNORMAL END OF JOB-TRMSCR01 ***" UPON CONSOLE.
047000     DIVIDE ZERO-VAL INTO ONE-VAL.
