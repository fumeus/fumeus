000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLNTXT01.
000300 AUTHOR. R. T. WHITFIELD.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/11/94.
000600 DATE-COMPILED. 07/11/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE SHARED TEXT SCRUBBER FOR THE
001300*          TERM-GENERATION SUITE.  IT IS CALLED BY BOTH TRMGEN01
001400*          AND TRMSCR01 SO THE TWO BATCH STEPS ALWAYS CLEAN TEXT
001500*          THE SAME WAY.
001600*
001700*          GIVEN ONE RAW DOCUMENT TEXT FIELD IT:
001800*             - FOLDS THE TEXT TO LOWER CASE
001900*             - STRIPS ANY <...> MARKUP SPANS
002000*             - TOKENIZES INTO RUNS OF a-z OF LENGTH 3 OR MORE,
002100*               DROPPING SHORTER RUNS, DIGITS AND PUNCTUATION
002200*             - DROPS ANY TOKEN FOUND IN THE STOPWORD TABLE
002300*               (SHIPPED EMPTY UNLESS A CALLING PROGRAM LOADS IT)
002400*             - RETURNS THE SURVIVING TOKENS REJOINED WITH A
002500*               SINGLE BLANK
002600*
002700******************************************************************
002800*CHANGE LOG.
002900*    07/11/94  RTW  ORIGINAL VERSION FOR TERM-GENERATION PROJECT
003000*    08/02/94  RTW  ADDED MARKUP STRIP PASS, RESEARCH GROUP WAS
003100*                   FEEDING US SCREEN-SCRAPED HTML ABSTRACTS
003200*    02/17/95  RTW  RAISED TOKEN-BUFFER TO 60 BYTES TO MATCH THE
003300*                   WIDEST N-GRAM COLUMN IN TERMDICT  (REQ 4114)
003400*    09/09/95  DLK  FIXED TOKEN LOST WHEN INPUT ENDED MID-WORD
003500*                   (NO TRAILING DELIMITER TO FORCE THE FLUSH)
003600*    01/06/98  RTW  Y2K SCAN -- NO DATE FIELDS IN THIS PROGRAM,
003700*                   NO CHANGE REQUIRED, SIGNED OFF PER MEMO 98-14
003800*    06/23/99  DLK  ADDED STOPWORD TABLE SUPPORT FOR RESEARCH'S
003900*                   NOISE-WORD LIST (REQ 6650), DEFAULT IS EMPTY
004000*    03/30/01  RTW  GUARDED CLEAN-TEXT OUTPUT AGAINST OVERFLOW ON
004100*                   VERY LONG ABSTRACTS
004200******************************************************************
004300 
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 INPUT-OUTPUT SECTION.
004900 
005000 DATA DIVISION.
005100 FILE SECTION.
005200 
005300 WORKING-STORAGE SECTION.
005400 01  MISC-FIELDS.
005500     05  WS-SUB                     PIC 9(03) COMP.
005600     05  WS-OUT-SUB                 PIC 9(03) COMP.
005700     05  WS-TOK-LTH                 PIC 9(03) COMP.
005800     05  WS-TOK-SUB                 PIC 9(03) COMP.
005900     05  WS-STOPWORD-COUNT          PIC 9(03) COMP VALUE ZERO.
006000 
006100 01  FLAGS-AND-SWITCHES.
006200     05  IN-TAG-SW                  PIC X(01) VALUE "N".
006300         88  INSIDE-TAG                        VALUE "Y".
006400         88  OUTSIDE-TAG                        VALUE "N".
006500     05  TOKEN-IS-STOPWORD-SW       PIC X(01) VALUE "N".
006600         88  TOKEN-IS-STOPWORD                 VALUE "Y".
006700 
006800** WORKING COPY OF THE RAW TEXT, LOWER-CASED
006900 01  WORK-TEXT-AREA.
007000     05  WORK-TEXT                  PIC X(200).
007100     05  WORK-TEXT-TBL REDEFINES WORK-TEXT.
007200         10  WORK-TEXT-CHAR         PIC X(001) OCCURS 200 TIMES.
007300 
007400** RAW TEXT WITH MARKUP SPANS REMOVED
007500 01  STRIPPED-TEXT-AREA.
007600     05  STRIPPED-TEXT              PIC X(200) VALUE SPACES.
007700     05  STRIPPED-TEXT-TBL REDEFINES STRIPPED-TEXT.
007800         10  STRIPPED-TEXT-CHAR     PIC X(001) OCCURS 200 TIMES.
007900 
008000** ONE TOKEN BEING ACCUMULATED DURING THE SCAN
008100 01  TOKEN-BUFFER-AREA.
008200     05  TOKEN-BUFFER               PIC X(060) VALUE SPACES.
008300     05  TOKEN-BUFFER-TBL REDEFINES TOKEN-BUFFER.
008400         10  TOKEN-BUFFER-CHAR      PIC X(001) OCCURS 60 TIMES.
008500 
008600** RESEARCH'S NOISE-WORD LIST -- EMPTY UNTIL A CALLER LOADS IT
008700 01  STOPWORD-TABLE.
008800     05  STOPWORD-ENTRY OCCURS 0 TO 200 TIMES
008900             DEPENDING ON WS-STOPWORD-COUNT
009000             INDEXED BY SW-IDX.
009100         10  STOPWORD-TEXT          PIC X(020).
009200 
009300 LINKAGE SECTION.
009400 01  LK-RAW-TEXT                    PIC X(200).
009500 01  LK-CLEAN-TEXT                  PIC X(200).
009600 01  LK-RETURN-CD                   PIC S9(04) COMP.
009700 
009800 PROCEDURE DIVISION USING LK-RAW-TEXT, LK-CLEAN-TEXT,
009850     LK-RETURN-CD.
009900 000-MAIN.
010000     MOVE ZERO TO LK-RETURN-CD.
010100     MOVE SPACES TO LK-CLEAN-TEXT.
010200     MOVE SPACES TO WORK-TEXT.
010300     MOVE SPACES TO STRIPPED-TEXT.
010400     MOVE LK-RAW-TEXT TO WORK-TEXT.
010500     INSPECT WORK-TEXT CONVERTING
010600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
010700         "abcdefghijklmnopqrstuvwxyz".
010800     PERFORM 100-STRIP-MARKUP THRU 100-EXIT.
010900     PERFORM 200-TOKENIZE THRU 200-EXIT.
011000     GOBACK.
011100 000-EXIT.
011200     EXIT.
011300 
011400*----------------------------------------------------------------
011500* STRIP <...> MARKUP SPANS, KEEPING ONLY THE VISIBLE TEXT
011600*----------------------------------------------------------------
011700 100-STRIP-MARKUP.
011800     MOVE "N" TO IN-TAG-SW.
011900     MOVE ZERO TO WS-OUT-SUB.
012000     PERFORM 110-STRIP-ONE-CHAR THRU 110-EXIT
012100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 200.
012200 100-EXIT.
012300     EXIT.
012400 
012500 110-STRIP-ONE-CHAR.
012600     EVALUATE TRUE
012700         WHEN WORK-TEXT-CHAR(WS-SUB) = "<"
012800             MOVE "Y" TO IN-TAG-SW
012900         WHEN WORK-TEXT-CHAR(WS-SUB) = ">" AND INSIDE-TAG
013000             MOVE "N" TO IN-TAG-SW
013100         WHEN OUTSIDE-TAG
013200             ADD 1 TO WS-OUT-SUB
013300             MOVE WORK-TEXT-CHAR(WS-SUB)
013400                 TO STRIPPED-TEXT-CHAR(WS-OUT-SUB)
013500         WHEN OTHER
013600             CONTINUE
013700     END-EVALUATE.
013800 110-EXIT.
013900     EXIT.
014000 
014100*----------------------------------------------------------------
014200* TOKENIZE INTO RUNS OF a-z OF LENGTH 3+, DROP STOPWORDS, REJOIN
014300*----------------------------------------------------------------
014400 200-TOKENIZE.
014500     MOVE SPACES TO LK-CLEAN-TEXT.
014600     MOVE SPACES TO TOKEN-BUFFER.
014700     MOVE ZERO TO WS-OUT-SUB.
014800     MOVE ZERO TO WS-TOK-LTH.
014900     PERFORM 210-SCAN-ONE-CHAR THRU 210-EXIT
015000         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 200.
015100     PERFORM 220-FLUSH-TOKEN THRU 220-EXIT.
015200 200-EXIT.
015300     EXIT.
015400 
015500 210-SCAN-ONE-CHAR.
015600     IF STRIPPED-TEXT-CHAR(WS-SUB) >= "a"
015700             AND STRIPPED-TEXT-CHAR(WS-SUB) <= "z"
015800         ADD 1 TO WS-TOK-LTH
015900         IF WS-TOK-LTH <= 60
016000             MOVE STRIPPED-TEXT-CHAR(WS-SUB)
016100                 TO TOKEN-BUFFER-CHAR(WS-TOK-LTH)
016200         END-IF
016300     ELSE
016400         PERFORM 220-FLUSH-TOKEN THRU 220-EXIT
016500     END-IF.
016600 210-EXIT.
016700     EXIT.
016800 
016900* A RUN ENDS -- KEEP IT IF 3+ LETTERS AND NOT A STOPWORD
017000 220-FLUSH-TOKEN.
017100     IF WS-TOK-LTH NOT LESS THAN 3
017200         PERFORM 230-CHECK-STOPWORD THRU 230-EXIT
017300         IF NOT TOKEN-IS-STOPWORD
017400             PERFORM 240-APPEND-TOKEN THRU 240-EXIT
017500         END-IF
017600     END-IF.
017700     MOVE SPACES TO TOKEN-BUFFER.
017800     MOVE ZERO TO WS-TOK-LTH.
017900 220-EXIT.
018000     EXIT.
018100 
018200 230-CHECK-STOPWORD.
018300     MOVE "N" TO TOKEN-IS-STOPWORD-SW.
018400     IF WS-STOPWORD-COUNT > 0
018500         SET SW-IDX TO 1
018600         SEARCH STOPWORD-ENTRY
018700             AT END
018800                 CONTINUE
018900             WHEN STOPWORD-TEXT(SW-IDX) =
019000                 TOKEN-BUFFER(1:WS-TOK-LTH)
019100                 MOVE "Y" TO TOKEN-IS-STOPWORD-SW
019200         END-SEARCH
019300     END-IF.
019400 230-EXIT.
019500     EXIT.
019600 
019700* COPY THE SURVIVING TOKEN INTO LK-CLEAN-TEXT, BLANK-SEPARATED
019800 240-APPEND-TOKEN.
019900     IF WS-OUT-SUB > 0 AND WS-OUT-SUB < 200
020000         ADD 1 TO WS-OUT-SUB
020100         MOVE SPACE TO LK-CLEAN-TEXT(WS-OUT-SUB:1)
020200     END-IF.
020300     PERFORM 245-COPY-ONE-TOKEN-CHAR THRU 245-EXIT
020400         VARYING WS-TOK-SUB FROM 1 BY 1
020500         UNTIL WS-TOK-SUB > WS-TOK-LTH OR WS-OUT-SUB = 200.
020600 240-EXIT.
020700     EXIT.
020800 
020900 245-COPY-ONE-TOKEN-CHAR.
021000     ADD 1 TO WS-OUT-SUB.
021100     MOVE TOKEN-BUFFER-CHAR(WS-TOK-SUB) TO
021200         LK-CLEAN-TEXT(WS-OUT-SUB:1).
021300 245-EXIT.
021400     EXIT.
