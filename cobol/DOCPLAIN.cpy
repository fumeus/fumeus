000100******************************************************************
000200*    DOCPLAIN  --  UNLABELED TEXT-DOCUMENT INPUT RECORD
000300*
000400*    ONE RECORD PER FREE-TEXT DOCUMENT SUBMITTED TO THE SCORING
000500*    RUN.  THESE DOCUMENTS CARRY NO RELEVANCE LABEL -- THE RUN
000600*    ASSIGNS EACH ONE A WEIGHTED SCORE AGAINST THE TERM
000700*    DICTIONARY PRODUCED BY THE GENERATE STEP.
000800*
000900*    MAINTENANCE
001000*    -----------
001100*    07/18/94  RTW  ORIGINAL LAYOUT FOR TERM-GENERATION PROJECT
001200******************************************************************
001300 01  DOCPLAIN-REC.
001400     05  DOCPLN-TEXT-DATA           PIC X(200).
001500     05  FILLER                     PIC X(020).
