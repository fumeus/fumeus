000100******************************************************************
000200*    ABENDREC  --  STANDARD ABEND-DIAGNOSTIC LAYOUT
000300*
000400*    COPIED INTO EVERY BATCH PROGRAM IN THE TERM-GENERATION
000500*    SUITE.  ON A FATAL CONDITION THE PROGRAM MOVES THE FAILING
000600*    PARAGRAPH NAME, A REASON TEXT AND (WHEN APPLICABLE) THE
000700*    EXPECTED/ACTUAL VALUES INTO THIS RECORD, WRITES IT TO
000800*    SYSOUT, AND FORCES A 0C7 BY DIVIDING BY ZERO-VAL SO THE
000900*    JOB STEP CONDITION CODE SHOWS THE FAILURE TO OPERATIONS.
001000*
001100*    MAINTENANCE
001200*    -----------
001300*    07/11/94  RTW  ORIGINAL LAYOUT FOR TERM-GENERATION PROJECT
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME                  PIC X(020) VALUE SPACES.
001700     05  ABEND-REASON               PIC X(060) VALUE SPACES.
001800     05  EXPECTED-VAL               PIC S9(09) VALUE ZERO.
001900     05  ACTUAL-VAL                 PIC S9(09) VALUE ZERO.
002000     05  FILLER                     PIC X(037) VALUE SPACES.
002100 
002200 77  ZERO-VAL                       PIC 9(01) COMP-3 VALUE ZERO.
002300 77  ONE-VAL                        PIC 9(01) COMP-3 VALUE 1.
