000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NGLOG10.
000300 AUTHOR. R. T. WHITFIELD.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/28/94.
000600 DATE-COMPILED. 07/28/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          BASE-10 LOGARITHM UTILITY FOR THE TERM-GENERATION
001300*          SCORING FORMULAS (SEE NGSCORE1, RSV MODE).  NO LOG
001400*          INTRINSIC IS AVAILABLE TO THIS SHOP'S COMPILER LEVEL,
001500*          SO WE RANGE-REDUCE THE ARGUMENT TO [1,2) BY REPEATED
001600*          HALVING/DOUBLING AND SUM THE ARCTANH SERIES FOR THE
001700*          NATURAL LOG OF THE REDUCED MANTISSA, THEN CONVERT TO
001800*          BASE 10.  A ZERO OR NEGATIVE ARGUMENT RETURNS A
001900*          RESULT OF ZERO AND RETURN-CD -1 -- THE CALLER TREATS
002000*          THAT AS "SCORE IS ZERO" PER THE RESEARCH GROUP'S RULE.
002100*
002200******************************************************************
002300*CHANGE LOG.
002400*    07/28/94  RTW  ORIGINAL VERSION FOR TERM-GENERATION PROJECT
002500*    10/03/94  RTW  WIDENED SERIES TO 7 TERMS, RSV SCORES ON
002600*                   HIGH-FREQUENCY TERMS WERE OFF IN THE 5TH
002700*                   DECIMAL  (REQ 4288)
002800*    01/06/98  RTW  Y2K SCAN -- NO DATE FIELDS, NO CHANGE
002900*                   REQUIRED, SIGNED OFF PER MEMO 98-14
003000******************************************************************
003100 
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700 
003800 DATA DIVISION.
003900 FILE SECTION.
004000 
004100 WORKING-STORAGE SECTION.
004200 01  MATH-CONSTANTS.
004300     05  WS-LN2                     PIC S9(1)V9(9) COMP-3
004400                                     VALUE 0.693147181.
004500     05  WS-LN10                    PIC S9(1)V9(9) COMP-3
004600                                     VALUE 2.302585093.
004700 
004800 01  MISC-FIELDS.
004900     05  WS-X                       PIC S9(15)V9(09) COMP-3.
005000     05  WS-X-EDIT REDEFINES
005100         WS-X                       PIC S9(24) COMP-3.
005200     05  WS-K                       PIC S9(04) COMP.
005300     05  WS-SAFETY-SUB              PIC 9(04) COMP.
005400     05  WS-N                       PIC 9(02) COMP.
005500     05  WS-Y                       PIC S9(03)V9(09) COMP-3.
005600     05  WS-Y2                      PIC S9(03)V9(09) COMP-3.
005700     05  WS-TERM                    PIC S9(03)V9(09) COMP-3.
005800     05  WS-SUM                     PIC S9(03)V9(09) COMP-3.
005900     05  WS-SUM-EDIT REDEFINES
006000         WS-SUM                     PIC S9(12) COMP-3.
006100     05  WS-LN-M                    PIC S9(03)V9(09) COMP-3.
006200     05  WS-LN-X                    PIC S9(09)V9(09) COMP-3.
006300     05  WS-LN-X-EDIT REDEFINES
006400         WS-LN-X                    PIC S9(18) COMP-3.
006500 
006600 LINKAGE SECTION.
006700 01  LK-LOG-ARG                     PIC S9(15)V9(06) COMP-3.
006800 01  LK-LOG-RESULT                  PIC S9(09)V9(06) COMP-3.
006900 01  LK-RETURN-CD                   PIC S9(04) COMP.
007000 
007100 PROCEDURE DIVISION USING LK-LOG-ARG, LK-LOG-RESULT,
007200         LK-RETURN-CD.
007300 000-MAIN.
007400     MOVE ZERO TO LK-RETURN-CD.
007500     MOVE ZERO TO LK-LOG-RESULT.
007600     IF LK-LOG-ARG NOT GREATER THAN ZERO
007700         MOVE -1 TO LK-RETURN-CD
007800         GOBACK
007900     END-IF.
008000 
008100     MOVE LK-LOG-ARG TO WS-X.
008200     MOVE ZERO TO WS-K.
008300     MOVE ZERO TO WS-SAFETY-SUB.
008400 
008500     PERFORM 100-REDUCE-HIGH THRU 100-EXIT
008600         UNTIL WS-X < 2 OR WS-SAFETY-SUB > 200.
008700     MOVE ZERO TO WS-SAFETY-SUB.
008800     PERFORM 150-REDUCE-LOW THRU 150-EXIT
008900         UNTIL WS-X NOT LESS THAN 1 OR WS-SAFETY-SUB > 200.
009000 
009100     COMPUTE WS-Y = (WS-X - 1) / (WS-X + 1).
009200     COMPUTE WS-Y2 = WS-Y * WS-Y.
009300     MOVE WS-Y TO WS-TERM.
009400     MOVE WS-Y TO WS-SUM.
009500 
009600     PERFORM 200-SERIES-TERM THRU 200-EXIT
009700         VARYING WS-N FROM 3 BY 2 UNTIL WS-N > 15.
009800 
009900     COMPUTE WS-LN-M = 2 * WS-SUM.
010000     COMPUTE WS-LN-X = (WS-K * WS-LN2) + WS-LN-M.
010100     COMPUTE LK-LOG-RESULT ROUNDED = WS-LN-X / WS-LN10.
010200     GOBACK.
010300 000-EXIT.
010400     EXIT.
010500 
010600* BRING THE MANTISSA BELOW 2 BY REPEATED HALVING
010700 100-REDUCE-HIGH.
010800     COMPUTE WS-X = WS-X / 2.
010900     ADD 1 TO WS-K.
011000     ADD 1 TO WS-SAFETY-SUB.
011100 100-EXIT.
011200     EXIT.
011300 
011400* BRING THE MANTISSA UP TO AT LEAST 1 BY REPEATED DOUBLING
011500 150-REDUCE-LOW.
011600     COMPUTE WS-X = WS-X * 2.
011700     SUBTRACT 1 FROM WS-K.
011800     ADD 1 TO WS-SAFETY-SUB.
011900 150-EXIT.
012000     EXIT.
012100 
012200* ONE ODD-POWER TERM OF THE ARCTANH SERIES FOR LN(MANTISSA)
012300 200-SERIES-TERM.
012400     COMPUTE WS-TERM = WS-TERM * WS-Y2.
012500     COMPUTE WS-SUM = WS-SUM + (WS-TERM / WS-N).
012600 200-EXIT.
012700     EXIT.
