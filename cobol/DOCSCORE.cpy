000100******************************************************************
000200*    DOCSCORE  --  SCORE-STEP RESULT OUTPUT RECORD
000300*
000400*    ONE RECORD PER SCORED DOCUMENT.  CARRIES THE ORIGINAL
000500*    (UNCLEANED) DOCUMENT TEXT, THE WEIGHTED SCORE, AND THE
000600*    FLATTENED LIST OF DICTIONARY TERMS THAT MATCHED IN THE
000700*    CLEANED TEXT, SEPARATED BY A SINGLE SLASH.
000800*
000900*    MAINTENANCE
001000*    -----------
001100*    07/25/94  RTW  ORIGINAL LAYOUT FOR TERM-GENERATION PROJECT
001200******************************************************************
001300 01  DOCSCORE-REC.
001400     05  DOCSCR-TEXT-DATA           PIC X(200).
001500     05  DOCSCR-SCORE-DATA          PIC S9(07)V9(06).
001600     05  DOCSCR-FOUND-TERMS         PIC X(200).
001700     05  FILLER                     PIC X(017).
