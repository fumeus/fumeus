000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NGSQRT1.
000300 AUTHOR. R. T. WHITFIELD.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/28/94.
000600 DATE-COMPILED. 07/28/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          NEWTON-RAPHSON SQUARE ROOT UTILITY FOR THE TERM-
001300*          GENERATION SCORING FORMULAS (SEE NGSCORE1).  NO
001400*          SQRT INTRINSIC IS AVAILABLE TO THIS SHOP'S COMPILER
001500*          LEVEL, SO WE ITERATE.  A NEGATIVE ARGUMENT RETURNS A
001600*          RESULT OF ZERO AND RETURN-CD -1 -- THE CALLER TREATS
001700*          THAT AS "SCORE IS ZERO" PER THE RESEARCH GROUP'S RULE.
001800*
001900******************************************************************
002000*CHANGE LOG.
002100*    07/28/94  RTW  ORIGINAL VERSION FOR TERM-GENERATION PROJECT
002200*    09/14/94  RTW  RAISED ITERATION COUNT FROM 15 TO 25, LARGE
002300*                   N-GRAM COUNTS WEREN'T CONVERGING TO 6 DECIMALS
002400*    01/06/98  RTW  Y2K SCAN -- NO DATE FIELDS, NO CHANGE
002500*                   REQUIRED, SIGNED OFF PER MEMO 98-14
002600******************************************************************
002700 
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300 
003400 DATA DIVISION.
003500 FILE SECTION.
003600 
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  WS-ITER-SUB                PIC 9(02) COMP.
004000     05  WS-ITER-MAX                PIC 9(02) COMP VALUE 25.
004100     05  WS-GUESS                   PIC S9(09)V9(09) COMP-3.
004200     05  WS-GUESS-EDIT REDEFINES
004300         WS-GUESS                   PIC S9(18) COMP-3.
004400     05  WS-NEXT-GUESS              PIC S9(09)V9(09) COMP-3.
004500     05  WS-NEXT-GUESS-EDIT REDEFINES
004600         WS-NEXT-GUESS              PIC S9(18) COMP-3.
004700     05  WS-ARG-SAVE                PIC S9(15)V9(06) COMP-3.
004800     05  WS-ARG-SAVE-EDIT REDEFINES
004900         WS-ARG-SAVE                PIC S9(21) COMP-3.
005000 
005100 LINKAGE SECTION.
005200 01  LK-SQRT-ARG                    PIC S9(15)V9(06) COMP-3.
005300 01  LK-SQRT-RESULT                 PIC S9(09)V9(06) COMP-3.
005400 01  LK-RETURN-CD                   PIC S9(04) COMP.
005500 
005600 PROCEDURE DIVISION USING LK-SQRT-ARG, LK-SQRT-RESULT,
005700         LK-RETURN-CD.
005800 000-MAIN.
005900     MOVE ZERO TO LK-RETURN-CD.
006000     MOVE ZERO TO LK-SQRT-RESULT.
006100     IF LK-SQRT-ARG < ZERO
006200         MOVE -1 TO LK-RETURN-CD
006300         GOBACK
006400     END-IF.
006500     IF LK-SQRT-ARG = ZERO
006600         GOBACK
006700     END-IF.
006800     MOVE LK-SQRT-ARG TO WS-ARG-SAVE.
006900 
007000* A SAFE STARTING GUESS -- HALF THE ARGUMENT, NEVER BELOW 1
007100     COMPUTE WS-GUESS = LK-SQRT-ARG / 2.
007200     IF WS-GUESS < 1
007300         MOVE 1 TO WS-GUESS.
007400 
007500     PERFORM 100-NEWTON-STEP THRU 100-EXIT
007600         VARYING WS-ITER-SUB FROM 1 BY 1
007700         UNTIL WS-ITER-SUB > WS-ITER-MAX.
007800 
007900     MOVE WS-GUESS TO LK-SQRT-RESULT.
008000     GOBACK.
008100 000-EXIT.
008200     EXIT.
008300 
008400* ONE NEWTON-RAPHSON REFINEMENT:  X = ( X + ARG/X ) / 2
008500 100-NEWTON-STEP.
008600     COMPUTE WS-NEXT-GUESS ROUNDED =
008700         ( WS-GUESS + ( LK-SQRT-ARG / WS-GUESS ) ) / 2.
008800     MOVE WS-NEXT-GUESS TO WS-GUESS.
008900 100-EXIT.
009000     EXIT.
