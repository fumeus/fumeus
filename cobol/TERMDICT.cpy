000100******************************************************************
000200*    TERMDICT  --  TERM / WEIGHT DICTIONARY RECORD
000300*
000400*    OUTPUT OF THE GENERATE STEP AND INPUT TO THE SCORE STEP.
000500*    ONE RECORD PER SURVIVING N-GRAM, CARRYING THE N-GRAM TEXT
000600*    AND ITS COMPUTED INFORMATION-RETRIEVAL WEIGHT.
000700*
000800*    MAINTENANCE
000900*    -----------
001000*    07/25/94  RTW  ORIGINAL LAYOUT FOR TERM-GENERATION PROJECT
001100*    11/14/97  RTW  WEIGHT FIELD MADE SIGNED, RSV MODE CAN DRIVE
001200*                   NEGATIVE SCORES  (REQ 5183)
001300******************************************************************
001400 01  TERMDICT-REC.
001500     05  TRMDCT-TEXT-DATA           PIC X(060).
001600     05  TRMDCT-WEIGHT-DATA         PIC S9(07)V9(06).
001700     05  TRMDCT-WEIGHT-EDIT REDEFINES
001800         TRMDCT-WEIGHT-DATA         PIC S9(13).
001900     05  FILLER                     PIC X(017).
